000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    LNAMSKED.
000120 AUTHOR.        CHIPMAN.
000130 INSTALLATION.  CONSUMER LOAN SERVICING - BATCH SECTION.
000140 DATE-WRITTEN.  03/11/1987.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL SERVICING USE ONLY.
000170*
000180****************************************************************
000190*                                                               *
000200*  LNAMSKEDJ                                                    *
000210*  //LNAMSKED JOB 1,NOTIFY=&SYSUID                              *
000220*  //*************************************************/        *
000230*  //COBRUN  EXEC IGYWCL                                        *
000240*  //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(LNAMSKED),DISP=SHR     *
000250*  //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(LNAMSKED),DISP=SHR       *
000260*  //*************************************************/        *
000270*  // IF RC = 0 THEN                                            *
000280*  //*************************************************/        *
000290*  //RUN     EXEC PGM=LNAMSKED                                  *
000300*  //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR                    *
000310*  //LOANIN    DD DSN=&SYSUID..INPUT(LOANS),DISP=SHR            *
000320*  //SCHEDOUT  DD DSN=&SYSUID..OUTPUT(SCHEDULE),DISP=(,CATLG)   *
000330*  //RPTOUT    DD DSN=&SYSUID..OUTPUT(LNAMSKED),DISP=(,CATLG)   *
000340*  //SYSOUT    DD SYSOUT=*,OUTLIM=15000                         *
000350*  //CEEDUMP   DD DUMMY                                         *
000360*  //SYSUDUMP  DD DUMMY                                         *
000370*  //*************************************************/        *
000380*  // ELSE                                                      *
000390*  // ENDIF                                                     *
000400*                                                               *
000410****************************************************************
000420*
000430* THIS PROGRAM BUILDS THE PERIOD-BY-PERIOD AMORTIZATION
000440* SCHEDULE FOR EACH LOAN ON THE LOANIN FILE AND PRINTS A
000450* ONE-PAGE SUMMARY OF EACH LOAN TO RPTOUT.  LOANS THAT FAIL
000460* EDIT (BAD FREQUENCY OR AN INCOMPLETE INTEREST-ONLY PAIR)
000470* ARE COUNTED AND SKIPPED - NO SCHEDULE IS BUILT FOR THEM.
000480*
000490* SCHEDULE ROWS ARE HELD IN A WORKING-STORAGE TABLE BECAUSE
000500* THE "REMAINING INTEREST" COLUMN ON EACH ROW DEPENDS ON THE
000510* INTEREST OF EVERY ROW THAT FOLLOWS IT - WE CANNOT KNOW THAT
000520* FIGURE UNTIL THE WHOLE SCHEDULE HAS BEEN BUILT, SO THE TABLE
000530* IS WALKED BACKWARDS ONE TIME AFTER THE LOOP TO ACCUMULATE IT,
000540* THEN THE TABLE IS WALKED FORWARDS ONE TIME TO WRITE SCHEDOUT.
000550*
000560****************************************************************
000570*                     MAINTENANCE LOG                          *
000580****************************************************************
000590* 03/11/87 RTC  ORIGINAL PROGRAM WRITTEN FOR SERVICING CUTOVER.   LN0001
000600* 03/11/87 RTC  INITIAL PROMOTION TO PRODUCTION LOADLIB.          LN0001
000610* 07/22/87 RTC  ADDED INTEREST-ONLY INTRODUCTORY PHASE EDIT.      LN0002
000620* 07/22/87 RTC  REJECT LOANS WITH MISMATCHED IO RATE/YEARS.       LN0002
000630* 11/04/88 DLH  ADDED FORTNIGHTLY REPAYMENT FREQUENCY.            LN0003
000640* 11/04/88 DLH  EXPANDED FREQUENCY TABLE TO 3 ENTRIES.            LN0003
000650* 02/18/89 RTC  ADDED EXTRA-PAYMENT-PER-PERIOD FIELD ON INPUT.    LN0004
000660* 02/18/89 RTC  EXTRA PAYMENT NOW FOLDED INTO PERIOD PAYMENT.     LN0004
000670* 09/09/90 DLH  CHANGE REQUEST 4471 - FINAL PERIOD OVERPAY FIX.   LN0005
000680* 09/09/90 DLH  CLOSING BALANCE NO LONGER GOES NEGATIVE.          LN0005
000690* 05/14/91 RTC  ADDED EFFECTIVE ANNUAL RATE TO SUMMARY REPORT.    LN0006
000700* 01/06/92 DLH  RUN CONTROL TOTALS ADDED AT END OF RPTOUT.        LN0007
000710* 06/30/93 RTC  WIDENED PRINCIPAL/INTEREST FIELDS TO 11 DIGITS.   LN0008
000720* 06/30/93 RTC  RAISED SCHEDULE TABLE CAP TO 5148 PERIODS.        LN0008
000730* 08/22/94 DLH  CR 5190 - INTEREST/PRINCIPAL RATIO ON SUMMARY.    LN0009
000740* 03/15/95 RTC  CR 5402 - INTEREST-ONLY SHARE-OF-INTEREST LINE.   LN0010
000750* 10/02/96 DLH  CR 6011 - REJECT STATUS CODES STANDARDIZED.       LN0011
000760* 04/18/97 RTC  CR 6288 - HALF-UP ROUNDING ON ALL MONEY FIELDS.   LN0012
000770* 12/09/98 DLH  Y2K REMEDIATION - RUN-DATE CENTURY WINDOWED.      LN0013
000780* 01/11/99 DLH  Y2K REMEDIATION SIGNED OFF BY QA.                 LN0013
000790* 08/30/00 RTC  CR 6650 - BLANK FREQUENCY NOW DEFAULTS MONTHLY.   LN0014
000800* 02/14/02 DLH  CR 7014 - SUPPRESS IO LINES WHEN NO IO PHASE.     LN0015
000810* 09/19/03 RTC  CR 7299 - WEEKLY FREQUENCY SUPPORT ADDED.         LN0016
000820* 03/02/04 DLH  CR 7455 - FREQ NAME FOLDED TO UPPER CASE.         LN0017
000830* 03/02/04 DLH  LOWER/MIXED CASE FREQ NO LONGER BAD-FREQ.         LN0017
000840* 03/02/04 RTC  CR 7461 - SUMMARY INTEREST TOTAL NOW ACCUMS       LN0018
000850* 03/02/04 RTC  AT 6 DECIMALS, ROUNDED ONCE AT END OF 600.        LN0018
000860****************************************************************
000870*
000880 ENVIRONMENT DIVISION.
000890 CONFIGURATION SECTION.
000900 SPECIAL-NAMES.
000910     C01 IS TOP-OF-FORM.
000920*
000930 INPUT-OUTPUT SECTION.
000940 FILE-CONTROL.
000950     SELECT LOANIN   ASSIGN TO LOANIN
000960     ORGANIZATION IS SEQUENTIAL.
000970*
000980     SELECT SCHEDOUT ASSIGN TO SCHEDOUT
000990     ORGANIZATION IS SEQUENTIAL.
001000*
001010     SELECT RPTOUT   ASSIGN TO RPTOUT
001020     ORGANIZATION IS SEQUENTIAL.
001030*
001040 DATA DIVISION.
001050 FILE SECTION.
001060*
001070* INPUT LOAN QUOTATION RECORD - ONE PER LOAN, 62 BYTES.
001080*
001090 FD  LOANIN RECORD CONTAINS 62 CHARACTERS RECORDING MODE F.
001100 01  LOAN-IN-REC.
001110     05  LN-ID              PIC X(8).
001120     05  LN-PRINCIPAL       PIC 9(9)V99.
001130     05  LN-ANNUAL-RATE     PIC 9V9(6).
001140     05  LN-YEARS           PIC 9(3).
001150     05  LN-FREQ            PIC X(12).
001160     05  LN-IO-RATE         PIC 9V9(6).
001170     05  LN-IO-YEARS        PIC 9(3).
001180     05  LN-EXTRA-PAY       PIC 9(7)V99.
001190     05  FILLER             PIC X(02).
001200*
001210* LOAN-IN-REC REDEFINED SO THE RATE FIELDS CAN BE PICKED UP AS
001220* WHOLE-PERCENT / FRACTION PAIRS WITHOUT A SEPARATE MOVE WHEN
001230* THE RATE IS BEING SPOT-CHECKED ON A DUMP OR A CONSOLE DISPLAY.
001240*
001250 01  LOAN-IN-REC-ALT REDEFINES LOAN-IN-REC.
001260     05  LA-ID              PIC X(8).
001270     05  LA-PRINCIPAL       PIC 9(9)V99.
001280     05  LA-RATE-WHOLE      PIC 9.
001290     05  LA-RATE-FRACTION   PIC 9(6).
001300     05  FILLER             PIC X(36).
001310*
001320* SCHEDULE DETAIL RECORD - ONE PER REPAYMENT PERIOD.
001330*
001340 FD  SCHEDOUT RECORD CONTAINS 80 CHARACTERS RECORDING MODE F.
001350 01  SCHED-REC.
001360     05  SC-LOAN-ID         PIC X(8).
001370     05  SC-PERIOD          PIC 9(5).
001380     05  SC-OPEN-BAL        PIC 9(9)V99.
001390     05  SC-INTEREST        PIC 9(9)V99.
001400     05  SC-PRINCIPAL       PIC 9(9)V99.
001410     05  SC-PAYMENT         PIC 9(9)V99.
001420     05  SC-CLOSE-BAL       PIC 9(9)V99.
001430     05  SC-CUM-INTEREST    PIC 9(9)V99.
001440     05  FILLER             PIC X(01).
001450*
001460* SUMMARY / CONTROL-TOTAL REPORT - 132-COLUMN PRINT LINE.
001470*
001480 FD  RPTOUT RECORD CONTAINS 132 CHARACTERS RECORDING MODE F.
001490 01  RPT-REC                PIC X(132).
001500*
001510 WORKING-STORAGE SECTION.
001520*
001530****************************************************************
001540*                RUN-DATE AND RUN-TIME WORK AREA               *
001550****************************************************************
001560*
001570 01  WS-RUN-DATE.
001580     05  WS-RUN-YY          PIC 99.
001590     05  WS-RUN-MM          PIC 99.
001600     05  WS-RUN-DD          PIC 99.
001610 01  WS-RUN-CENTURY         PIC 99       VALUE 19.
001620* Y2K REMEDIATION - DATES BEFORE '70 ROLL INTO THE NEXT CENTURY.
001630 01  WS-RUN-TIME.
001640     05  WS-RUN-HH          PIC 99.
001650     05  WS-RUN-MIN         PIC 99.
001660     05  WS-RUN-SS          PIC 99.
001670     05  WS-RUN-HS          PIC 99.
001680*
001690****************************************************************
001700*              SWITCHES, COUNTERS AND SUBSCRIPTS                *
001710****************************************************************
001720*
001730 77  WS-LOANIN-EOF          PIC X        VALUE 'N'.
001740     88  LOANIN-EOF                      VALUE 'Y'.
001750 77  WS-LOAN-OK             PIC X        VALUE 'Y'.
001760     88  LOAN-IS-OK                      VALUE 'Y'.
001770 77  WS-HAS-IO-PHASE        PIC X        VALUE 'N'.
001780     88  LOAN-HAS-IO-PHASE              VALUE 'Y'.
001790*
001800 77  WS-LOANS-READ          PIC 9(7)     COMP VALUE ZERO.
001810 77  WS-LOANS-PROCESSED     PIC 9(7)     COMP VALUE ZERO.
001820 77  WS-LOANS-REJECTED      PIC 9(7)     COMP VALUE ZERO.
001830 77  WS-SCHED-RECS-WRITTEN  PIC 9(9)     COMP VALUE ZERO.
001840*
001850 77  WS-FREQ-IDX            PIC 9(3)     COMP VALUE ZERO.
001860 77  WS-SCHED-IDX           PIC 9(5)     COMP VALUE ZERO.
001870 77  WS-REV-IDX             PIC 9(5)     COMP VALUE ZERO.
001880 77  WS-LINE-IDX            PIC 9(3)     COMP VALUE ZERO.
001890 77  WS-LINE-LIMIT          PIC 9(3)     COMP VALUE ZERO.
001900*
001910****************************************************************
001920*      REPAYMENT-FREQUENCY TABLE (FREQ-RESOLVE LOOKUP)          *
001930*                                                                *
001940*  BUILT AS A VALUE'D LITERAL THEN REDEFINED AS AN OCCURS TABLE  *
001950*  SO 700-LOOKUP-FREQUENCY CAN WALK IT WITH A SUBSCRIPT, THE     *
001960*  SAME TRICK THIS SHOP USES FOR ITS REPORT-LINE TABLES BELOW.   *
001970****************************************************************
001980*
001990 01  WS-FREQ-TABLE-LITERAL.
002000     05  FILLER             PIC X(12) VALUE "WEEKLY      ".
002010     05  FILLER             PIC 9(3)  VALUE 052.
002020     05  FILLER             PIC X(12) VALUE "FORTNIGHTLY ".
002030     05  FILLER             PIC 9(3)  VALUE 026.
002040     05  FILLER             PIC X(12) VALUE "MONTHLY     ".
002050     05  FILLER             PIC 9(3)  VALUE 012.
002060 01  WS-FREQ-TABLE REDEFINES WS-FREQ-TABLE-LITERAL.
002070     05  WF-ENTRY OCCURS 3 TIMES.
002080         10  WF-NAME        PIC X(12).
002090         10  WF-PERIODS     PIC 9(3).
002100*
002110****************************************************************
002120*                  PER-LOAN WORKING FIELDS                      *
002130****************************************************************
002140*
002150 01  WS-LOAN-WORK.
002160     05  WL-LOAN-ID         PIC X(8).
002170     05  WL-PRINCIPAL       PIC 9(9)V99.
002180     05  WL-ANNUAL-RATE     PIC 9V9(6).
002190     05  WL-YEARS           PIC 9(3).
002200     05  WL-FREQ-NAME       PIC X(12).
002210     05  WL-IO-RATE         PIC 9V9(6).
002220     05  WL-IO-YEARS        PIC 9(3).
002230     05  WL-EXTRA-PAY       PIC 9(7)V99.
002240     05  WL-STATUS          PIC X(10).
002250     05  WL-PERIODS-YR      PIC 9(3)     COMP.
002260     05  WL-N-PERIODS       PIC 9(5)     COMP.
002270     05  WL-NIO-PERIODS     PIC 9(5)     COMP.
002280     05  WL-N-PRIN-PERIODS  PIC 9(5)     COMP.
002290     05  WL-PER-RATE        PIC 9V9(6).
002300     05  WL-IO-PER-RATE     PIC 9V9(6).
002310     05  FILLER             PIC X(04).
002320*
002330* INTERMEDIATE PMT WORK - CARRIED AT SIX DECIMALS PER THE
002340* SHOP'S STANDARD FOR MONEY-IN-PROCESS (SEE CR 6288 ABOVE).
002350* THE ROUNDING TO TWO DECIMALS HAPPENS ONLY WHEN A FIELD IS
002360* MOVED OUT TO SCHEDOUT OR RPTOUT.
002370*
002380 01  WS-PMT-WORK.
002390     05  WP-ONE-PLUS-R-N    PIC 9(9)V9(6).
002400     05  WP-NUMERATOR       PIC 9(9)V9(6).
002410     05  WP-DENOMINATOR     PIC 9(9)V9(6).
002420     05  WP-PMT             PIC 9(9)V9(6).
002430     05  WP-PERIOD-PAYMENT  PIC 9(9)V9(6).
002440     05  WP-BALANCE         PIC 9(9)V9(6).
002450     05  WP-INTEREST        PIC 9(9)V9(6).
002460     05  WP-PRINCIPAL       PIC 9(9)V9(6).
002470     05  WP-CLOSE-BAL       PIC S9(9)V9(6).
002480     05  WP-ACTIVE-RATE     PIC 9V9(6).
002490     05  FILLER             PIC X(04).
002500*
002510****************************************************************
002520*         SCHEDULE BUFFER - HOLDS ONE LOAN'S PERIODS            *
002530*                                                                *
002540*  5148 = 52 PERIODS/YEAR * 99 YEARS, THE WIDEST TERM A WEEKLY   *
002550*  LOAN CAN CARRY ON THIS SYSTEM.  SEE CR (06/30/93) ABOVE.      *
002560****************************************************************
002570*
002580 01  SCHED-BUFFER-TABLE.
002590     05  SB-ENTRY OCCURS 5148 TIMES.
002600         10  SB-PERIOD        PIC 9(5)     COMP.
002610         10  SB-OPEN-BAL      PIC 9(9)V9(6).
002620         10  SB-INTEREST      PIC 9(9)V9(6).
002630         10  SB-PRINCIPAL     PIC 9(9)V9(6).
002640         10  SB-PAYMENT       PIC 9(9)V9(6).
002650         10  SB-CLOSE-BAL     PIC 9(9)V9(6).
002660         10  SB-CUM-INTEREST  PIC 9(9)V9(6).
002670         10  FILLER           PIC X(02).
002680 77  WS-PERIODS-BUILT       PIC 9(5)     COMP VALUE ZERO.
002690 77  WS-RUNNING-CUM-INT     PIC 9(9)V9(6)      VALUE ZERO.
002700 77  WS-TOTAL-INT-ACCUM     PIC 9(11)V9(6)     VALUE ZERO.
002710*
002720****************************************************************
002730*                LOAN SUMMARY (LOAN-SUMMARY UNIT)               *
002740****************************************************************
002750*
002760 01  WS-LOAN-SUMMARY.
002770     05  SUM-LOAN-ID          PIC X(8).
002780     05  SUM-N-PERIODS        PIC 9(5).
002790     05  SUM-PMT              PIC 9(9)V99.
002800     05  SUM-EAR              PIC 9V9(6).
002810     05  SUM-TOTAL-INTEREST   PIC 9(11)V99.
002820     05  SUM-TOTAL-OUTSTAND   PIC 9(11)V99.
002830     05  SUM-INT-OVER-PRIN    PIC 9(3)V99.
002840     05  SUM-IO-PMT           PIC 9(9)V99.
002850     05  SUM-IO-TOTAL         PIC 9(11)V99.
002860     05  SUM-IO-SHARE-PCT     PIC 9(3)V99.
002870     05  SUM-STATUS           PIC X(10).
002880     05  FILLER               PIC X(04).
002890*
002900 01  WS-EAR-WORK.
002910     05  WE-RATE-OVER-FREQ    PIC 9V9(9).
002920     05  WE-ONE-PLUS-RF-N     PIC 9(3)V9(6).
002930     05  FILLER               PIC X(04).
002940*
002950****************************************************************
002960*      RUN BANNER - HEADER ON PAGE 1, FOOTER AT END OF RUN       *
002970*                                                                *
002980*  SAME VALUE-GROUP-REDEFINED-BY-AN-OCCURS-TABLE TRICK USED ON   *
002990*  THE OLD TOP-ACCOUNTS REPORT - BUILD THE LINES AS A GROUP,     *
003000*  MOVE IN THE VARIABLE PARTS, THEN PRINT THE TABLE A ROW AT A   *
003010*  TIME INSTEAD OF CODING A SEPARATE WRITE FOR EACH LINE.        *
003020****************************************************************
003030*
003040 01  WS-RUN-BANNER-LINES.
003050     02  RB-LINE-1.
003060         03  FILLER           PIC X(38)
003070             VALUE "LOAN AMORTIZATION SCHEDULE - LNAMSKED".
003080         03  FILLER           PIC X(94) VALUE SPACES.
003090     02  RB-LINE-2.
003100         03  FILLER           PIC X(10) VALUE "RUN DATE: ".
003110         03  RB-DATE-OUT      PIC X(10).
003120         03  FILLER           PIC X(10) VALUE "  TIME:  ".
003130         03  RB-TIME-OUT      PIC X(11).
003140         03  FILLER           PIC X(91) VALUE SPACES.
003150     02  RB-LINE-3.
003160         03  FILLER           PIC X(70)
003170             VALUE "======================================
003180-    "================================".
003190         03  FILLER           PIC X(62) VALUE SPACES.
003200     02  RB-LINE-4.
003210         03  FILLER           PIC X(16) VALUE "LOANS READ:     ".
003220         03  RB-LOANS-READ    PIC ZZZ,ZZ9.
003230         03  FILLER           PIC X(4)  VALUE SPACES.
003240         03  FILLER           PIC X(16) VALUE "LOANS POSTED:   ".
003250         03  RB-LOANS-POST    PIC ZZZ,ZZ9.
003260         03  FILLER           PIC X(4)  VALUE SPACES.
003270         03  FILLER           PIC X(16) VALUE "LOANS REJECTED: ".
003280         03  RB-LOANS-REJ     PIC ZZZ,ZZ9.
003290         03  FILLER           PIC X(4)  VALUE SPACES.
003300         03  FILLER           PIC X(12) VALUE "SCHED RECS: ".
003310         03  RB-SCHED-CNT     PIC ZZZ,ZZZ,ZZ9.
003320         03  FILLER           PIC X(28) VALUE SPACES.
003330 01  FILLER REDEFINES WS-RUN-BANNER-LINES.
003340     02  RB-LINE OCCURS 4 TIMES PIC X(132).
003350*
003360****************************************************************
003370*                PER-LOAN SUMMARY REPORT BLOCK                  *
003380*                                                                *
003390*  LINES 1-11 ARE ALWAYS PRINTED.  LINES 12-15 (THE INTEREST-    *
003400*  ONLY FIGURES) ARE SKIPPED WHEN THE LOAN HAS NO IO PHASE - SEE *
003410*  CR 7014 ABOVE - BY STOPPING THE PRINT LOOP AT WS-LINE-LIMIT.  *
003420****************************************************************
003430*
003440 01  WS-LOAN-RPT-LINES.
003450     02  RL-LINE-01.
003460         03  FILLER           PIC X(70)
003470             VALUE "----------------------------------------
003480-    "------------------------------".
003490         03  FILLER           PIC X(62) VALUE SPACES.
003500     02  RL-LINE-02.
003510         03  FILLER           PIC X(30)
003520             VALUE "AMORTIZATION SCHEDULE   LOAN: ".
003530         03  RL-LOAN-ID       PIC X(8).
003540         03  FILLER           PIC X(94) VALUE SPACES.
003550     02  RL-LINE-03.
003560         03  FILLER           PIC X(70)
003570             VALUE "----------------------------------------
003580-    "------------------------------".
003590         03  FILLER           PIC X(62) VALUE SPACES.
003600     02  RL-LINE-04.
003610         03  FILLER           PIC X(32)
003620             VALUE "PRINCIPAL BORROWED:            ".
003630         03  RL-PRINCIPAL     PIC $ZZZ,ZZZ,ZZ9.99.
003640         03  FILLER           PIC X(85) VALUE SPACES.
003650     02  RL-LINE-05.
003660         03  FILLER           PIC X(32)
003670             VALUE "YEARS:                          ".
003680         03  RL-YEARS         PIC ZZ9.
003690         03  FILLER           PIC X(97) VALUE SPACES.
003700     02  RL-LINE-06.
003710         03  FILLER           PIC X(32)
003720             VALUE "ANNUAL INTEREST RATE:          ".
003730         03  RL-ANNUAL-RATE   PIC ZZ9.99.
003740         03  FILLER           PIC X(1)  VALUE "%".
003750         03  FILLER           PIC X(93) VALUE SPACES.
003760     02  RL-LINE-07.
003770         03  FILLER           PIC X(32)
003780             VALUE "FORECASTED TOTAL INTEREST:     ".
003790         03  RL-TOTAL-INT     PIC $ZZ,ZZZ,ZZZ,ZZ9.99.
003800         03  FILLER           PIC X(82) VALUE SPACES.
003810     02  RL-LINE-08.
003820         03  FILLER           PIC X(32)
003830             VALUE "REPAYMENT FREQUENCY:           ".
003840         03  RL-FREQ-NAME     PIC X(12).
003850         03  FILLER           PIC X(3)  VALUE " - ".
003860         03  RL-N-PERIODS     PIC ZZ,ZZ9.
003870         03  FILLER           PIC X(9)  VALUE " PERIODS ".
003880         03  FILLER           PIC X(70) VALUE SPACES.
003890     02  RL-LINE-09.
003900         03  FILLER           PIC X(32)
003910             VALUE "MINIMUM REPAYMENT PER PERIOD:  ".
003920         03  RL-PMT           PIC $ZZZ,ZZZ,ZZ9.99.
003930         03  FILLER           PIC X(85) VALUE SPACES.
003940     02  RL-LINE-10.
003950         03  FILLER           PIC X(32)
003960             VALUE "EFFECTIVE ANNUAL RATE (EAR):   ".
003970         03  RL-EAR           PIC ZZ9.99.
003980         03  FILLER           PIC X(1)  VALUE "%".
003990         03  FILLER           PIC X(93) VALUE SPACES.
004000     02  RL-LINE-11.
004010         03  FILLER           PIC X(32)
004020             VALUE "TOTAL INTEREST / PRINCIPAL:    ".
004030         03  RL-INT-OVER-PRIN PIC ZZ9.99.
004040         03  FILLER           PIC X(1)  VALUE "%".
004050         03  FILLER           PIC X(93) VALUE SPACES.
004060     02  RL-LINE-12.
004070         03  FILLER           PIC X(32)
004080             VALUE "INTEREST ONLY PMT PER PERIOD:  ".
004090         03  RL-IO-PMT        PIC $ZZZ,ZZZ,ZZ9.99.
004100         03  FILLER           PIC X(85) VALUE SPACES.
004110     02  RL-LINE-13.
004120         03  FILLER           PIC X(32)
004130             VALUE "INTEREST ONLY ANNUAL RATE:     ".
004140         03  RL-IO-RATE       PIC ZZ9.99.
004150         03  FILLER           PIC X(1)  VALUE "%".
004160         03  FILLER           PIC X(93) VALUE SPACES.
004170     02  RL-LINE-14.
004180         03  FILLER           PIC X(32)
004190             VALUE "TOTAL INTEREST ONLY:           ".
004200         03  RL-IO-TOTAL      PIC $ZZ,ZZZ,ZZZ,ZZ9.99.
004210         03  FILLER           PIC X(82) VALUE SPACES.
004220     02  RL-LINE-15.
004230         03  FILLER           PIC X(32)
004240             VALUE "INT ONLY / TOTAL INTEREST:     ".
004250         03  RL-IO-SHARE      PIC ZZ9.99.
004260         03  FILLER           PIC X(1)  VALUE "%".
004270         03  FILLER           PIC X(93) VALUE SPACES.
004280 01  FILLER REDEFINES WS-LOAN-RPT-LINES.
004290     02  RL-LINE OCCURS 15 TIMES PIC X(132).
004300*
004310****************************************************************
004320*                   REJECT-LINE WORK AREA                       *
004330****************************************************************
004340*
004350 01  WS-REJECT-LINE.
004360     05  FILLER             PIC X(20) VALUE "*** LOAN REJECTED: ".
004370     05  RJ-LOAN-ID         PIC X(8).
004380     05  FILLER             PIC X(11) VALUE "  REASON: ".
004390     05  RJ-STATUS          PIC X(10).
004400     05  FILLER             PIC X(83) VALUE SPACES.
004410*
004420****************************************************************
004430*                  PROCEDURE DIVISION                           *
004440****************************************************************
004450*
004460 PROCEDURE DIVISION.
004470*
004480 000-MAIN-CONTROL.
004490     PERFORM 110-INITIALIZE-RUN THRU 110-EXIT
004500     PERFORM 200-PROCESS-ONE-LOAN THRU 200-EXIT
004510             UNTIL LOANIN-EOF
004520     PERFORM 900-FINALIZE-RUN THRU 900-EXIT
004530     STOP RUN.
004540*
004550****************************************************************
004560*  110-SERIES - OPEN FILES, STAMP THE RUN AND PRINT THE TITLE   *
004570*  PAGE.  RTC'S RUN-DATE EDIT FOLLOWS THE Y2K FIX OF 12/09/98.  *
004580****************************************************************
004590*
004600 110-INITIALIZE-RUN.
004610     OPEN INPUT  LOANIN
004620     OPEN OUTPUT SCHEDOUT
004630     OPEN OUTPUT RPTOUT
004640     PERFORM 115-STAMP-RUN-DATE-TIME THRU 115-EXIT
004650     MOVE RB-LINE (1) TO RPT-REC
004660     WRITE RPT-REC
004670     MOVE RB-LINE (2) TO RPT-REC
004680     WRITE RPT-REC
004690     MOVE RB-LINE (3) TO RPT-REC
004700     WRITE RPT-REC
004710     PERFORM 215-READ-LOAN-RECORD THRU 215-EXIT.
004720 110-EXIT.
004730     EXIT.
004740*
004750 115-STAMP-RUN-DATE-TIME.
004760     ACCEPT WS-RUN-DATE FROM DATE
004770     ACCEPT WS-RUN-TIME FROM TIME
004780     IF WS-RUN-YY IS LESS THAN 70
004790         MOVE 20 TO WS-RUN-CENTURY
004800     ELSE
004810         MOVE 19 TO WS-RUN-CENTURY
004820     END-IF
004830     MOVE WS-RUN-MM       TO RB-DATE-OUT (1:2)
004840     MOVE "/"             TO RB-DATE-OUT (3:1)
004850     MOVE WS-RUN-DD       TO RB-DATE-OUT (4:2)
004860     MOVE "/"             TO RB-DATE-OUT (6:1)
004870     MOVE WS-RUN-CENTURY  TO RB-DATE-OUT (7:2)
004880     MOVE WS-RUN-YY       TO RB-DATE-OUT (9:2)
004890     MOVE WS-RUN-HH       TO RB-TIME-OUT (1:2)
004900     MOVE ":"             TO RB-TIME-OUT (3:1)
004910     MOVE WS-RUN-MIN      TO RB-TIME-OUT (4:2)
004920     MOVE ":"             TO RB-TIME-OUT (6:1)
004930     MOVE WS-RUN-SS       TO RB-TIME-OUT (7:2)
004940     MOVE "."             TO RB-TIME-OUT (9:1)
004950     MOVE WS-RUN-HS       TO RB-TIME-OUT (10:2).
004960 115-EXIT.
004970     EXIT.
004980*
004990****************************************************************
005000*  200-SERIES - ONE LOAN RECORD IN, ONE LOAN DISPOSED.  REJECTS *
005010*  FALL THROUGH TO 290 AND NEVER REACH THE SCHEDULE BUILDER.    *
005020****************************************************************
005030*
005040 200-PROCESS-ONE-LOAN.
005050     MOVE "Y" TO WS-LOAN-OK
005060     MOVE LN-ID           TO WL-LOAN-ID
005070     MOVE LN-PRINCIPAL    TO WL-PRINCIPAL
005080     MOVE LN-ANNUAL-RATE  TO WL-ANNUAL-RATE
005090     MOVE LN-YEARS        TO WL-YEARS
005100     MOVE LN-FREQ         TO WL-FREQ-NAME
005110     MOVE LN-IO-RATE      TO WL-IO-RATE
005120     MOVE LN-IO-YEARS     TO WL-IO-YEARS
005130     MOVE LN-EXTRA-PAY    TO WL-EXTRA-PAY
005140     PERFORM 210-VALIDATE-FREQUENCY THRU 210-EXIT
005150     IF LOAN-IS-OK
005160         PERFORM 220-VALIDATE-IO-COMBO THRU 220-EXIT
005170     END-IF
005180     IF NOT LOAN-IS-OK
005190         GO TO 290-REJECT-LOAN
005200     END-IF
005210     PERFORM 230-COMPUTE-LOAN-TERMS  THRU 230-EXIT
005220     PERFORM 300-BUILD-SCHEDULE      THRU 300-EXIT
005230     PERFORM 400-COMPUTE-CUM-INTEREST THRU 400-EXIT
005240     PERFORM 500-WRITE-SCHEDULE-RECS THRU 500-EXIT
005250     PERFORM 600-COMPUTE-LOAN-SUMMARY THRU 600-EXIT
005260     PERFORM 800-WRITE-SUMMARY-REPORT THRU 800-EXIT
005270     ADD 1 TO WS-LOANS-PROCESSED
005280     GO TO 200-EXIT.
005290 290-REJECT-LOAN.
005300     ADD 1 TO WS-LOANS-REJECTED
005310     MOVE WL-LOAN-ID TO RJ-LOAN-ID
005320     MOVE WL-STATUS  TO RJ-STATUS
005330     MOVE WS-REJECT-LINE TO RPT-REC
005340     WRITE RPT-REC.
005350 200-EXIT.
005360     PERFORM 215-READ-LOAN-RECORD THRU 215-EXIT.
005370*
005380* NOTE - 200-EXIT DELIBERATELY READS THE NEXT RECORD SO THE
005390* DRIVING PERFORM ... UNTIL LOANIN-EOF IN 000-MAIN-CONTROL
005400* SEES END-OF-FILE AS SOON AS THE LAST RECORD IS DISPOSED.
005410*
005420 210-VALIDATE-FREQUENCY.
005430     IF WL-FREQ-NAME EQUAL TO SPACES
005440         MOVE "MONTHLY     " TO WL-FREQ-NAME
005450     END-IF
005460*
005470*    DATA ENTRY KEYS FREQUENCY OFF A PAPER LOAN TICKET AND DOES
005480*    NOT ALWAYS SHIFT THE KEYBOARD - FOLD TO UPPER CASE BEFORE
005490*    THE TABLE WALK SO "Monthly" AND "monthly" MATCH THE SAME
005500*    AS "MONTHLY".  SEE CR 7455 IN THE MAINTENANCE LOG ABOVE.
005510*
005520     INSPECT WL-FREQ-NAME CONVERTING
005530         "abcdefghijklmnopqrstuvwxyz" TO
005540         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005550     PERFORM 700-LOOKUP-FREQUENCY THRU 700-EXIT.
005560 210-EXIT.
005570     EXIT.
005580*
005590 215-READ-LOAN-RECORD.
005600     READ LOANIN
005610         AT END
005620         MOVE "Y" TO WS-LOANIN-EOF
005630     NOT AT END
005640         ADD 1 TO WS-LOANS-READ
005650     END-READ.
005660 215-EXIT.
005670     EXIT.
005680*
005690 220-VALIDATE-IO-COMBO.
005700     IF (WL-IO-RATE IS GREATER THAN ZERO
005710             AND WL-IO-YEARS IS EQUAL TO ZERO)
005720        OR (WL-IO-RATE IS EQUAL TO ZERO
005730             AND WL-IO-YEARS IS GREATER THAN ZERO)
005740         MOVE "N"      TO WS-LOAN-OK
005750         MOVE "BAD-IO" TO WL-STATUS
005760     END-IF.
005770 220-EXIT.
005780     EXIT.
005790*
005800 230-COMPUTE-LOAN-TERMS.
005810     COMPUTE WL-N-PERIODS   = WL-YEARS * WL-PERIODS-YR
005820     COMPUTE WL-NIO-PERIODS = WL-IO-YEARS * WL-PERIODS-YR
005830     COMPUTE WL-N-PRIN-PERIODS = WL-N-PERIODS - WL-NIO-PERIODS
005840     COMPUTE WL-PER-RATE ROUNDED =
005850         WL-ANNUAL-RATE / WL-PERIODS-YR
005860     IF WL-IO-RATE IS GREATER THAN ZERO
005870         COMPUTE WL-IO-PER-RATE ROUNDED =
005880             WL-IO-RATE / WL-PERIODS-YR
005890     ELSE
005900         MOVE ZERO TO WL-IO-PER-RATE
005910     END-IF
005920     PERFORM 750-COMPUTE-PERIOD-PMT THRU 750-EXIT
005930     COMPUTE WP-PERIOD-PAYMENT = WP-PMT + WL-EXTRA-PAY.
005940 230-EXIT.
005950     EXIT.
005960*
005970****************************************************************
005980*  300-SERIES - AMORT-TABLE: BUILD THE PERIOD-BY-PERIOD TABLE.  *
005990****************************************************************
006000*
006010 300-BUILD-SCHEDULE.
006020     MOVE ZERO TO WS-PERIODS-BUILT
006030     MOVE WL-PRINCIPAL TO WP-BALANCE
006040     PERFORM 310-BUILD-ONE-PERIOD THRU 310-EXIT
006050         VARYING WS-SCHED-IDX FROM 1 BY 1
006060         UNTIL WS-SCHED-IDX IS GREATER THAN WL-N-PERIODS
006070         OR WP-BALANCE IS NOT GREATER THAN ZERO.
006080 300-EXIT.
006090     EXIT.
006100*
006110 310-BUILD-ONE-PERIOD.
006120     IF WS-SCHED-IDX IS NOT GREATER THAN WL-NIO-PERIODS
006130         MOVE WL-IO-PER-RATE TO WP-ACTIVE-RATE
006140         PERFORM 760-COMPUTE-PERIOD-INTEREST THRU 760-EXIT
006150         MOVE ZERO TO WP-PRINCIPAL
006160         MOVE WP-INTEREST TO WP-PAYMENT
006170     ELSE
006180         MOVE WL-PER-RATE TO WP-ACTIVE-RATE
006190         PERFORM 770-COMPUTE-PERIOD-PRINCIPAL THRU 770-EXIT
006200         MOVE WP-PERIOD-PAYMENT TO WP-PAYMENT
006210     END-IF
006220     COMPUTE WP-CLOSE-BAL = WP-BALANCE - WP-PRINCIPAL
006230     IF WP-CLOSE-BAL IS LESS THAN ZERO
006240         COMPUTE WP-PRINCIPAL = WP-PRINCIPAL + WP-CLOSE-BAL
006250         MOVE ZERO TO WP-CLOSE-BAL
006260         COMPUTE WP-PAYMENT = WP-PRINCIPAL + WP-INTEREST
006270     END-IF
006280     ADD 1 TO WS-PERIODS-BUILT
006290     MOVE WS-SCHED-IDX   TO SB-PERIOD (WS-SCHED-IDX)
006300     MOVE WP-BALANCE     TO SB-OPEN-BAL (WS-SCHED-IDX)
006310     MOVE WP-INTEREST    TO SB-INTEREST (WS-SCHED-IDX)
006320     MOVE WP-PRINCIPAL   TO SB-PRINCIPAL (WS-SCHED-IDX)
006330     MOVE WP-PAYMENT     TO SB-PAYMENT (WS-SCHED-IDX)
006340     MOVE WP-CLOSE-BAL   TO SB-CLOSE-BAL (WS-SCHED-IDX)
006350     MOVE WP-CLOSE-BAL   TO WP-BALANCE.
006360 310-EXIT.
006370     EXIT.
006380*
006390****************************************************************
006400*  400-SERIES - REVERSE RUNNING SUM OF INTEREST (REMAINING      *
006410*  INTEREST FROM THIS PERIOD TO THE END OF THE SCHEDULE).       *
006420****************************************************************
006430*
006440 400-COMPUTE-CUM-INTEREST.
006450     MOVE ZERO TO WS-RUNNING-CUM-INT
006460     PERFORM 410-ACCUMULATE-ONE-PERIOD THRU 410-EXIT
006470         VARYING WS-REV-IDX FROM WS-PERIODS-BUILT BY -1
006480         UNTIL WS-REV-IDX IS LESS THAN 1.
006490 400-EXIT.
006500     EXIT.
006510*
006520 410-ACCUMULATE-ONE-PERIOD.
006530     ADD SB-INTEREST (WS-REV-IDX) TO WS-RUNNING-CUM-INT
006540     MOVE WS-RUNNING-CUM-INT TO SB-CUM-INTEREST (WS-REV-IDX).
006550 410-EXIT.
006560     EXIT.
006570*
006580****************************************************************
006590*  500-SERIES - EMIT THE BUFFERED PERIODS TO SCHEDOUT, ROUNDING *
006600*  EVERY MONEY FIELD HALF-UP TO TWO DECIMALS AS IT GOES OUT.    *
006610****************************************************************
006620*
006630 500-WRITE-SCHEDULE-RECS.
006640     PERFORM 510-WRITE-ONE-SCHED-REC THRU 510-EXIT
006650         VARYING WS-SCHED-IDX FROM 1 BY 1
006660         UNTIL WS-SCHED-IDX IS GREATER THAN WS-PERIODS-BUILT.
006670 500-EXIT.
006680     EXIT.
006690*
006700 510-WRITE-ONE-SCHED-REC.
006710     MOVE WL-LOAN-ID TO SC-LOAN-ID
006720     MOVE SB-PERIOD (WS-SCHED-IDX) TO SC-PERIOD
006730     COMPUTE SC-OPEN-BAL  ROUNDED = SB-OPEN-BAL  (WS-SCHED-IDX)
006740     COMPUTE SC-INTEREST  ROUNDED = SB-INTEREST  (WS-SCHED-IDX)
006750     COMPUTE SC-PRINCIPAL ROUNDED = SB-PRINCIPAL (WS-SCHED-IDX)
006760     COMPUTE SC-PAYMENT   ROUNDED = SB-PAYMENT   (WS-SCHED-IDX)
006770     COMPUTE SC-CLOSE-BAL ROUNDED = SB-CLOSE-BAL (WS-SCHED-IDX)
006780     COMPUTE SC-CUM-INTEREST ROUNDED =
006790         SB-CUM-INTEREST (WS-SCHED-IDX)
006800     WRITE SCHED-REC
006810     ADD 1 TO WS-SCHED-RECS-WRITTEN.
006820 510-EXIT.
006830     EXIT.
006840*
006850****************************************************************
006860*  600-SERIES - LOAN-SUMMARY: THE DERIVED PER-LOAN FIGURES.     *
006870****************************************************************
006880*
006890 600-COMPUTE-LOAN-SUMMARY.
006900     MOVE WL-LOAN-ID   TO SUM-LOAN-ID
006910     MOVE WL-N-PERIODS TO SUM-N-PERIODS
006920     COMPUTE SUM-PMT ROUNDED = WP-PMT
006930     PERFORM 620-COMPUTE-EAR THRU 620-EXIT
006940*
006950*    SB-INTEREST CARRIES 6 DECIMALS BUT THE SUMMARY FIELD ONLY
006960*    HOLDS 2 - ACCUMULATE THE FULL-PRECISION COLUMN IN A WORKING
006970*    FIELD AND ROUND JUST THE ONE TIME, AT THE END, INSTEAD OF
006980*    DROPPING A SLICE OF A CENT ON EVERY ROW OF A 5000-ROW
006990*    SCHEDULE.  SEE CR 7461 IN THE MAINTENANCE LOG ABOVE.
007000*
007010     MOVE ZERO TO WS-TOTAL-INT-ACCUM
007020     PERFORM 630-SUM-INTEREST-COLUMN THRU 630-EXIT
007030         VARYING WS-SCHED-IDX FROM 1 BY 1
007040         UNTIL WS-SCHED-IDX IS GREATER THAN WS-PERIODS-BUILT
007050     COMPUTE SUM-TOTAL-INTEREST ROUNDED = WS-TOTAL-INT-ACCUM
007060     COMPUTE SUM-TOTAL-OUTSTAND =
007070         WL-PRINCIPAL + SUM-TOTAL-INTEREST
007080     COMPUTE SUM-INT-OVER-PRIN ROUNDED =
007090         SUM-TOTAL-INTEREST / WL-PRINCIPAL * 100
007100     IF WL-IO-RATE IS GREATER THAN ZERO
007110             AND WL-IO-YEARS IS GREATER THAN ZERO
007120         MOVE "Y" TO WS-HAS-IO-PHASE
007130         PERFORM 640-COMPUTE-IO-FIGURES THRU 640-EXIT
007140     ELSE
007150         MOVE "N"  TO WS-HAS-IO-PHASE
007160         MOVE ZERO TO SUM-IO-PMT
007170         MOVE ZERO TO SUM-IO-TOTAL
007180         MOVE ZERO TO SUM-IO-SHARE-PCT
007190     END-IF
007200     MOVE "OK" TO SUM-STATUS.
007210 600-EXIT.
007220     EXIT.
007230*
007240 620-COMPUTE-EAR.
007250     COMPUTE WE-RATE-OVER-FREQ ROUNDED =
007260         WL-ANNUAL-RATE / WL-PERIODS-YR
007270     COMPUTE WE-ONE-PLUS-RF-N =
007280         (1 + WE-RATE-OVER-FREQ) ** WL-PERIODS-YR
007290     COMPUTE SUM-EAR ROUNDED = WE-ONE-PLUS-RF-N - 1.
007300 620-EXIT.
007310     EXIT.
007320*
007330 630-SUM-INTEREST-COLUMN.
007340     ADD SB-INTEREST (WS-SCHED-IDX) TO WS-TOTAL-INT-ACCUM.
007350 630-EXIT.
007360     EXIT.
007370*
007380 640-COMPUTE-IO-FIGURES.
007390     COMPUTE SUM-IO-PMT ROUNDED =
007400         WL-PRINCIPAL * WL-IO-RATE / WL-PERIODS-YR
007410     COMPUTE SUM-IO-TOTAL ROUNDED =
007420         SUM-IO-PMT * WL-PERIODS-YR * WL-IO-YEARS
007430     IF SUM-TOTAL-INTEREST IS GREATER THAN ZERO
007440         COMPUTE SUM-IO-SHARE-PCT ROUNDED =
007450             SUM-IO-TOTAL / SUM-TOTAL-INTEREST * 100
007460     ELSE
007470         MOVE ZERO TO SUM-IO-SHARE-PCT
007480     END-IF.
007490 640-EXIT.
007500     EXIT.
007510*
007520****************************************************************
007530*  700-SERIES - FREQ-RESOLVE: NAME-TO-PERIODS-PER-YEAR LOOKUP.  *
007540****************************************************************
007550*
007560 700-LOOKUP-FREQUENCY.
007570     MOVE ZERO TO WL-PERIODS-YR
007580     PERFORM 710-SCAN-ONE-ENTRY THRU 710-EXIT
007590         VARYING WS-FREQ-IDX FROM 1 BY 1
007600         UNTIL WS-FREQ-IDX IS GREATER THAN 3
007610         OR WL-PERIODS-YR IS GREATER THAN ZERO
007620     IF WL-PERIODS-YR IS EQUAL TO ZERO
007630         MOVE "N"        TO WS-LOAN-OK
007640         MOVE "BAD-FREQ" TO WL-STATUS
007650     END-IF.
007660 700-EXIT.
007670     EXIT.
007680*
007690 710-SCAN-ONE-ENTRY.
007700     IF WL-FREQ-NAME EQUAL TO WF-NAME (WS-FREQ-IDX)
007710         MOVE WF-PERIODS (WS-FREQ-IDX) TO WL-PERIODS-YR
007720     END-IF.
007730 710-EXIT.
007740     EXIT.
007750*
007760****************************************************************
007770*  750-SERIES - FIN-CALC: THE PMT / IPMT / PPMT PRIMITIVES.     *
007780*  THESE THREE ARE THE ONLY PLACES THE AMORTIZATION FORMULA     *
007790*  LIVES - EVERYTHING ELSE CALLS THEM.  (FORMULA CARRIED OVER   *
007800*  FROM THE OLD FIND-ANNUAL-GIVEN-PRESENT JOB - SAME SHAPE:     *
007810*  A = P * (I * (1+I)**N) / ((1+I)**N - 1).)                    *
007820****************************************************************
007830*
007840 750-COMPUTE-PERIOD-PMT.
007850     IF WL-N-PRIN-PERIODS IS EQUAL TO ZERO
007860         MOVE ZERO TO WP-PMT
007870     ELSE
007880         COMPUTE WP-ONE-PLUS-R-N =
007890             (1 + WL-PER-RATE) ** WL-N-PRIN-PERIODS
007900         COMPUTE WP-NUMERATOR =
007910             WL-PRINCIPAL * WL-PER-RATE * WP-ONE-PLUS-R-N
007920         COMPUTE WP-DENOMINATOR = WP-ONE-PLUS-R-N - 1
007930         COMPUTE WP-PMT = WP-NUMERATOR / WP-DENOMINATOR
007940     END-IF.
007950 750-EXIT.
007960     EXIT.
007970*
007980 760-COMPUTE-PERIOD-INTEREST.
007990* IPMT(BAL) = BAL * R.  WP-ACTIVE-RATE IS SET BY THE CALLER TO
008000* THE IO RATE OR THE REGULAR PERIOD RATE, WHICHEVER PHASE OF
008010* THE SCHEDULE IS CURRENTLY BUILDING (SEE 310 ABOVE).
008020     COMPUTE WP-INTEREST = WP-BALANCE * WP-ACTIVE-RATE.
008030 760-EXIT.
008040     EXIT.
008050*
008060 770-COMPUTE-PERIOD-PRINCIPAL.
008070* PPMT(PMT,BAL) = PMT - IPMT(BAL) - SEE NOTE AT 760 ABOVE.
008080     PERFORM 760-COMPUTE-PERIOD-INTEREST THRU 760-EXIT
008090     COMPUTE WP-PRINCIPAL = WP-PERIOD-PAYMENT - WP-INTEREST.
008100 770-EXIT.
008110     EXIT.
008120*
008130****************************************************************
008140*  800-SERIES - LOAN-SUMMARY REPORT: PRINT THE PER-LOAN BLOCK.  *
008150****************************************************************
008160*
008170 800-WRITE-SUMMARY-REPORT.
008180     MOVE SUM-LOAN-ID      TO RL-LOAN-ID
008190     MOVE WL-PRINCIPAL     TO RL-PRINCIPAL
008200     MOVE WL-YEARS         TO RL-YEARS
008210     COMPUTE RL-ANNUAL-RATE ROUNDED = WL-ANNUAL-RATE * 100
008220     MOVE SUM-TOTAL-INTEREST TO RL-TOTAL-INT
008230     MOVE WL-FREQ-NAME     TO RL-FREQ-NAME
008240     MOVE SUM-N-PERIODS    TO RL-N-PERIODS
008250     MOVE SUM-PMT          TO RL-PMT
008260     COMPUTE RL-EAR ROUNDED = SUM-EAR * 100
008270     MOVE SUM-INT-OVER-PRIN TO RL-INT-OVER-PRIN
008280     MOVE 11 TO WS-LINE-LIMIT
008290     IF LOAN-HAS-IO-PHASE
008300         MOVE SUM-IO-PMT      TO RL-IO-PMT
008310         COMPUTE RL-IO-RATE ROUNDED = WL-IO-RATE * 100
008320         MOVE SUM-IO-TOTAL    TO RL-IO-TOTAL
008330         MOVE SUM-IO-SHARE-PCT TO RL-IO-SHARE
008340         MOVE 15 TO WS-LINE-LIMIT
008350     END-IF
008360     PERFORM 810-PRINT-ONE-LINE THRU 810-EXIT
008370         VARYING WS-LINE-IDX FROM 1 BY 1
008380         UNTIL WS-LINE-IDX IS GREATER THAN WS-LINE-LIMIT.
008390 800-EXIT.
008400     EXIT.
008410*
008420 810-PRINT-ONE-LINE.
008430     MOVE RL-LINE (WS-LINE-IDX) TO RPT-REC
008440     WRITE RPT-REC.
008450 810-EXIT.
008460     EXIT.
008470*
008480****************************************************************
008490*  900-SERIES - CLOSE OUT THE RUN AND PRINT THE CONTROL TOTALS. *
008500****************************************************************
008510*
008520 900-FINALIZE-RUN.
008530     MOVE WS-LOANS-READ         TO RB-LOANS-READ
008540     MOVE WS-LOANS-PROCESSED    TO RB-LOANS-POST
008550     MOVE WS-LOANS-REJECTED     TO RB-LOANS-REJ
008560     MOVE WS-SCHED-RECS-WRITTEN TO RB-SCHED-CNT
008570     MOVE RB-LINE (3) TO RPT-REC
008580     WRITE RPT-REC
008590     MOVE RB-LINE (4) TO RPT-REC
008600     WRITE RPT-REC
008610     CLOSE LOANIN
008620     CLOSE SCHEDOUT
008630     CLOSE RPTOUT.
008640 900-EXIT.
008650     EXIT.
